000100*
000200*----------------------------------------------------------------
000300*    SLRPT01.CBL
000400*----------------------------------------------------------------
000500*    FILE-CONTROL entry for the confirmation/VIP-report output
000600*    line produced by the VIP-SPENDER-TRACKER program.  Holds
000700*    purchase confirmation lines, the VIP report, and any
000800*    usage/error text - the same lines a terminal session would
000900*    have shown.
001000*----------------------------------------------------------------
001100*    HISTORY
001200*    03/11/89  RJT  ORIGINAL COPYBOOK - REQ VIP-0001
001300*----------------------------------------------------------------
001400     SELECT REPORT-FILE      ASSIGN TO RPTFILE
001500                              ORGANIZATION IS LINE SEQUENTIAL.
