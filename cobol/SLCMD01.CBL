000100*
000200*----------------------------------------------------------------
000300*    SLCMD01.CBL
000400*----------------------------------------------------------------
000500*    FILE-CONTROL entry for the command stream read by the
000600*    VIP-SPENDER-TRACKER program.  One PURCHASE/SHOW_VIP/EXIT
000700*    command per line, free-form tokens separated by blanks.
000800*
000900*    ASSIGN name is the batch-test DD/logical name; interactive
001000*    sites route this same file through SYSIN.
001100*----------------------------------------------------------------
001200*    HISTORY
001300*    03/11/89  RJT  ORIGINAL COPYBOOK - REQ VIP-0001
001400*----------------------------------------------------------------
001500     SELECT COMMAND-FILE     ASSIGN TO COMDFILE
001600                              ORGANIZATION IS LINE SEQUENTIAL.
