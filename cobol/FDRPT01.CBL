000100*
000200*----------------------------------------------------------------
000300*    FDRPT01.CBL
000400*----------------------------------------------------------------
000500*    FD for the confirmation / VIP-report output line.  Every
000600*    DISPLAY-equivalent line the program produces - confirmation,
000700*    usage/error text, VIP report header/body/trailer - is moved
000800*    into REPORT-LINE-RECORD and written here.
000900*----------------------------------------------------------------
001000*    HISTORY
001100*    03/11/89  RJT  ORIGINAL COPYBOOK - REQ VIP-0001
001200*----------------------------------------------------------------
001300     FD  REPORT-FILE
001400         LABEL RECORDS ARE STANDARD.
001500     01  REPORT-LINE-RECORD.
001600         05  RPT-LINE-TEXT         PIC X(80).
001700         05  FILLER                PIC X(20).
