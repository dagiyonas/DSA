000100*
000200*----------------------------------------------------------------
000300*    wsvip01.cbl
000400*----------------------------------------------------------------
000500*    WORKING-STORAGE to be used by VIP-SPENDER-TRACKER.
000600*
000700*    Holds the 3-slot VIP leaderboard.  This is an unordered set
000800*    of "the K largest totals seen" - NOT a sorted table - VIP-USED
000900*    marks whether a slot currently holds a member.  K is fixed at
001000*    3 for this program; if marketing ever wants a Top-5 board this
001100*    copybook (and WVIP-MAX-SLOTS below) is the only place that
001200*    has to change.
001300*----------------------------------------------------------------
001400*    HISTORY
001500*    03/11/89  RJT  ORIGINAL COPYBOOK - REQ VIP-0001
001600*----------------------------------------------------------------
001700     77  WVIP-MAX-SLOTS            PIC S9(4) COMP VALUE +3.
001800*
002000     01  VIP-TABLE.
002100         05  VIP-TAB-ENTRY OCCURS 3 TIMES.
002200             10  VIP-CUST-ID       PIC X(10).
002300             10  VIP-TOTAL         PIC S9(9)V99.
002400             10  VIP-USED          PIC X(01).
002500                 88  VIP-SLOT-USED     VALUE "Y".
002600                 88  VIP-SLOT-FREE     VALUE "N".
002700             10  FILLER            PIC X(04).
