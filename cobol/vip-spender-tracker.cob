000100*
000200*----------------------------------------------------------------------
000300*    VIP-SPENDER-TRACKER.COB
000400*----------------------------------------------------------------------
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    VIPTRK01.
000700 AUTHOR.        R J TILLMAN.
000800 INSTALLATION.  MERCHANTS DATA PROCESSING CENTER.
000900 DATE-WRITTEN.  03/11/89.
001000 DATE-COMPILED.
001100 SECURITY.      UNCLASSIFIED - CUSTOMER FILE DATA.
001200*----------------------------------------------------------------------
001300*    VIPTRK01  -  RUNNING-TOTAL / TOP SPENDER TRACKER
001400*
001500*    READS A STREAM OF ONE-LINE COMMANDS FROM COMMAND-FILE AND
001600*    KEEPS A RUNNING PURCHASE TOTAL FOR EVERY CUSTOMER SEEN THIS
001700*    RUN, PLUS A 3-SLOT "BIG SPENDER" BOARD.  THREE COMMANDS ARE
001800*    RECOGNIZED -
001900*
002000*        PURCHASE cust-id amount   - ADD A PURCHASE, UPDATE BOARD
002100*        SHOW_VIP                  - PRINT THE CURRENT TOP-3 BOARD
002200*        EXIT                      - CLOSE UP AND STOP THE RUN
002300*
002400*    THERE IS NO CUSTOMER MASTER ON DISK FOR THIS RUN - CUST-TABLE
002500*    (SEE WSCUST01) IS BUILT FRESH FROM THE COMMAND STREAM EVERY
002600*    TIME THE JOB IS RUN.
002700*----------------------------------------------------------------------
002800*    CHANGE LOG
002900*    ----------
003000*    03/11/89  RJT  ORIGINAL PROGRAM - REQ VIP-0001.  SINGLE-CUSTOMER
003100*                   ADD-A-PURCHASE ONLY, NO BOARD YET.
003200*    04/02/89  RJT  ADDED 3-SLOT BIG SPENDER BOARD - REQ VIP-0002.
003300*    04/19/89  RJT  ADD-NEW-CUSTOMER WAS NOT ZEROING CUST-TOTAL ON A
003400*                   FIRST PURCHASE - REQ VIP-0003, BAD TOTALS ON THE
003500*                   4/18 SPRING SALE RUN.
003600*    05/02/89  RJT  RAISED WCST-MAX-ENTRIES 200 TO 500 (SEE WSCUST01)
003700*                   - REQ VIP-0004, RUN WAS ABENDING ON THE FRIDAY
003800*                   PROMOTION LOAD.
003900*    09/14/89  RJT  SHOW_VIP NOW PRINTS "LEADERBOARD IS EMPTY" WHEN
004000*                   NO PURCHASES HAVE BEEN POSTED YET - REQ VIP-0006,
004100*                   AUDIT RAN SHOW_VIP BEFORE ANY PURCHASE COMMANDS.
004200*    01/22/90  RJT  UNKNOWN COMMAND CODES NOW PRINT A MESSAGE AND
004300*                   CONTINUE INSTEAD OF ABENDING - REQ VIP-0008.
004400*    07/09/91  DLW  PURCHASE WITH MISSING CUST-ID/AMOUNT NOW PRINTS
004500*                   A USAGE LINE INSTEAD OF AN UNSTRING RUNTIME ERROR
004600*                   - REQ VIP-0011.
004700*    02/14/92  DLW  ADDED VALIDATE-AMOUNT-TEXT - REQ VIP-0013, MARKETING
004800*                   FAT-FINGERED "12.5.6" INTO A TEST FILE AND THE
004900*                   RUN TOOK THE BAD TOTAL WITHOUT COMPLAINT.
005000*    11/03/93  DLW  BOARD REPLACEMENT RULE CHANGED TO STRICT
005100*                   GREATER-THAN SO A TIE FOR SMALLEST STAYS PUT
005200*                   - REQ VIP-0015, PER MS. ARCHULETA (MKTG).
005300*    06/21/94  RJT  ADDED DEBUG-TRACE UPSI SWITCH FOR THE HELP DESK
005400*                   - REQ VIP-0017.
005500*    03/08/96  DLW  REWORKED LEADERBOARD REPLACE SO A CUSTOMER
005600*                   ALREADY ON THE BOARD GETS REFRESHED IN PLACE
005700*                   INSTEAD OF BUMPING SOMEONE ELSE - REQ VIP-0019.
005800*    10/17/97  RJT  SHOW_VIP DETAIL LINE NOW LISTS RANK 1-3 AND
005900*                   DOLLAR SIGN PER MKTG SAMPLE REPORT - REQ VIP-0021.
006000*    12/29/98  DLW  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS
006100*                   PROGRAM, NO CHANGE REQUIRED.  REQ VIP-Y2K-004.
006200*    08/02/01  TBC  CONVERTED SORT OF THE BOARD TO A PLAIN SELECTION
006300*                   SORT PARAGRAPH SET - REQ VIP-0024, PRIOR LOGIC
006400*                   MISHANDLED A 3-WAY TIE.
006500*    05/15/04  TBC  MOVED COMMAND-CODE UPCASE TO INSPECT CONVERTING
006600*                   SO LOWER-CASE COMMAND WORDS ARE ACCEPTED - REQ
006700*                   VIP-0027.
006800*----------------------------------------------------------------------
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SOURCE-COMPUTER.  IBM-4381.
007200 OBJECT-COMPUTER.  IBM-4381.
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM
007500     CLASS W-DIGIT-TEST IS "0" THRU "9"
007600     UPSI-0 ON  STATUS IS DEBUG-TRACE-ON
007700            OFF STATUS IS DEBUG-TRACE-OFF.
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000     COPY "SLCMD01.CBL".
008100     COPY "SLRPT01.CBL".
008200*
008300 DATA DIVISION.
008400 FILE SECTION.
008500     COPY "FDCMD01.CBL".
008600     COPY "FDRPT01.CBL".
008700*
008800 WORKING-STORAGE SECTION.
008900*----------------------------------------------------------------------
009000*    RUN-TIME TABLES - SEE COPYBOOK HEADERS FOR HISTORY
009100*----------------------------------------------------------------------
009200     COPY "wscust01.cbl".
009300     COPY "wsvip01.cbl".
009400*----------------------------------------------------------------------
009500*    CASE-FOLD TABLE FOR COMMAND-CODE UPCASING
009600*----------------------------------------------------------------------
009700 77  LOWER-ALPHA                 PIC X(26)
009800                                  VALUE "abcdefghijklmnopqrstuvwxyz".
009900 77  UPPER-ALPHA                 PIC X(26)
010000                                  VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
010100*----------------------------------------------------------------------
010200*    RUN CONTROL SWITCHES
010300*----------------------------------------------------------------------
010400 01  W-END-OF-JOB-SW             PIC X          VALUE "N".
010500     88  END-OF-JOB                             VALUE "Y".
010600     88  NOT-END-OF-JOB                         VALUE "N".
010700 01  W-FOUND-CUSTOMER-SW         PIC X          VALUE "N".
010800     88  FOUND-CUSTOMER                         VALUE "Y".
010900     88  CUSTOMER-NOT-FOUND                     VALUE "N".
011000 01  W-FOUND-ON-BOARD-SW         PIC X          VALUE "N".
011100     88  FOUND-ON-BOARD                         VALUE "Y".
011200 01  W-AMOUNT-VALID-SW           PIC X          VALUE "N".
011300     88  AMOUNT-IS-VALID                        VALUE "Y".
011400     88  AMOUNT-IS-INVALID                      VALUE "N".
011500*----------------------------------------------------------------------
011600*    COMMAND LINE WORK AREA - TOKENS PARSED FROM CMD-LINE-TEXT
011700*----------------------------------------------------------------------
011800 01  W-COMMAND-AREA.
011900     05  ENTRY-COMMAND-CODE      PIC X(08).
012000     05  ENTRY-CUST-ID           PIC X(10).
012100     05  ENTRY-AMOUNT-TEXT       PIC X(12).
012200     05  FILLER                  PIC X(04).
012300 77  W-EXTRA-TOKEN                PIC X(20).
012400*----------------------------------------------------------------------
012500*    AMOUNT PARSE / VALIDATE WORK AREA
012600*----------------------------------------------------------------------
012700 77  W-AMOUNT-WHOLE-RAW           PIC X(07).
012800 77  W-AMOUNT-FRAC-RAW            PIC X(02).
012900 01  W-AMOUNT-WHOLE-TEXT          PIC X(07) JUSTIFIED RIGHT.
013000 01  W-AMOUNT-WHOLE-NUM  REDEFINES W-AMOUNT-WHOLE-TEXT
013100                                  PIC 9(07).
013200 01  W-AMOUNT-FRAC-TEXT           PIC X(02).
013300 01  W-AMOUNT-FRAC-NUM   REDEFINES W-AMOUNT-FRAC-TEXT
013400                                  PIC 9(02).
013500 01  W-AMOUNT-PARSED.
013600     05  W-AMOUNT-PARSED-WHOLE    PIC 9(07).
013700     05  W-AMOUNT-PARSED-FRAC     PIC 9(02).
013800 01  W-AMOUNT-VALUE      REDEFINES W-AMOUNT-PARSED
013900                                  PIC 9(07)V99.
014000 77  W-PURCHASE-AMOUNT            PIC S9(7)V99 VALUE ZERO.
014100*----------------------------------------------------------------------
014200*    CUSTOMER TOTAL WORK FIELDS
014300*----------------------------------------------------------------------
014400 77  CUST-SUB                     PIC S9(4) COMP VALUE ZERO.
014500 77  W-FOUND-CUST-SUB             PIC S9(4) COMP VALUE ZERO.
014600 77  W-OLD-TOTAL                  PIC S9(9)V99 VALUE ZERO.
014700 77  W-NEW-TOTAL                  PIC S9(9)V99 VALUE ZERO.
014800*----------------------------------------------------------------------
014900*    LEADERBOARD MAINTENANCE WORK FIELDS
015000*----------------------------------------------------------------------
015100 77  VIP-SUB                      PIC S9(4) COMP VALUE ZERO.
015200 77  W-BOARD-SUB                  PIC S9(4) COMP VALUE ZERO.
015300 77  W-FREE-SUB                   PIC S9(4) COMP VALUE ZERO.
015400 77  W-SMALLEST-SUB               PIC S9(4) COMP VALUE ZERO.
015500 77  W-SMALLEST-VIP-TOTAL         PIC S9(9)V99 VALUE ZERO.
015600 77  W-VIP-USED-COUNT             PIC S9(4) COMP VALUE ZERO.
015700*----------------------------------------------------------------------
015800*    SHOW_VIP WORK LIST - COPY OF THE IN-USE BOARD SLOTS, SORTED
015900*    DESCENDING BY TOTAL FOR PRINTING.  BUILT FRESH EVERY SHOW_VIP.
016000*----------------------------------------------------------------------
016100 01  W-VIP-WORK-TABLE.
016200     05  W-WORK-ENTRY OCCURS 3 TIMES.
016300         10  W-WORK-CUST-ID       PIC X(10).
016400         10  W-WORK-TOTAL         PIC S9(9)V99.
016500         10  FILLER               PIC X(04).
016600 77  W-WORK-COUNT                 PIC S9(4) COMP VALUE ZERO.
016700 77  W-RANK-SUB                   PIC S9(4) COMP VALUE ZERO.
016800 77  W-SORT-I                     PIC S9(4) COMP VALUE ZERO.
016900 77  W-SORT-J                     PIC S9(4) COMP VALUE ZERO.
017000 77  W-SORT-MAX-SUB               PIC S9(4) COMP VALUE ZERO.
017100 77  W-SWAP-CUST-ID               PIC X(10).
017200 77  W-SWAP-TOTAL                 PIC S9(9)V99 VALUE ZERO.
017300*----------------------------------------------------------------------
017400*    PRINT LINE LAYOUTS
017500*----------------------------------------------------------------------
017600 01  PURCH-RPT-LINE.
017700     05  FILLER                  PIC X(09) VALUE "PURCHASE ".
017800     05  PR-CUST-ID              PIC X(10).
017900     05  FILLER                  PIC X(09) VALUE " AMOUNT $".
018000     05  PR-AMOUNT               PIC ZZZ,ZZZ,ZZ9.99.
018100     05  FILLER                  PIC X(13) VALUE "  NEW TOTAL $".
018200     05  PR-NEW-TOTAL            PIC ZZZ,ZZZ,ZZ9.99.
018300     05  FILLER                  PIC X(11) VALUE SPACES.
018400 01  VIP-RPT-HEADER.
018500     05  FILLER                  PIC X(22)
018600                                  VALUE "=== TOP 3 SPENDERS ===".
018700     05  FILLER                  PIC X(58) VALUE SPACES.
018800 01  VIP-RPT-TRAILER.
018900     05  FILLER                  PIC X(24)
019000                                  VALUE "========================".
019100     05  FILLER                  PIC X(56) VALUE SPACES.
019200 01  VIP-RPT-EMPTY.
019300     05  FILLER                  PIC X(21) VALUE "Leaderboard is empty.".
019400     05  FILLER                  PIC X(59) VALUE SPACES.
019500 01  VIP-RPT-DETAIL.
019600     05  FILLER                  PIC X(01) VALUE "#".
019700     05  RD-RANK                 PIC 9.
019800     05  FILLER                  PIC X(01) VALUE SPACE.
019900     05  RD-CUST-ID              PIC X(10).
020000     05  FILLER                  PIC X(02) VALUE " (".
020100     05  FILLER                  PIC X(01) VALUE "$".
020200     05  RD-TOTAL                PIC ZZZ,ZZZ,ZZ9.99.
020300     05  FILLER                  PIC X(01) VALUE ")".
020400     05  FILLER                  PIC X(49) VALUE SPACES.
020500*
020600 PROCEDURE DIVISION.
020700*======================================================================
020800*    MAIN LINE
020900*
021000*    03/11/89 RJT - TOP OF THE PROGRAM.  OPENS BOTH FILES, DRIVES THE
021100*    READ/DISPATCH LOOP UNTIL EXIT COMES IN OR COMMAND-FILE RUNS OUT
021200*    OF LINES, THEN CLOSES UP AND STOPS THE RUN.  NOTHING ELSE IN
021300*    THIS PROGRAM IS REACHED EXCEPT FROM THIS LOOP.
021400*======================================================================
021500 1000-MAIN-CONTROL.
021600*
021700*    COMMAND-FILE IS THE ONLY INPUT - THERE IS NO CUSTOMER MASTER
021800*    TO OPEN.  REPORT-FILE CARRIES EVERY LINE THIS RUN PRODUCES,
021900*    CONFIRMATIONS, THE VIP REPORT AND ALL THE MESSAGE LINES ALIKE.
022000*
022100     OPEN INPUT  COMMAND-FILE.
022200     OPEN OUTPUT REPORT-FILE.
022300     PERFORM 2000-READ-AND-DISPATCH THRU 2000-READ-AND-DISPATCH-EXIT
022400         UNTIL END-OF-JOB.
022500     CLOSE COMMAND-FILE.
022600     CLOSE REPORT-FILE.
022700     STOP RUN.
022800 1000-MAIN-CONTROL-EXIT.
022900     EXIT.
023000*======================================================================
023100*    UNIT 3 - READ ONE COMMAND LINE AND DISPATCH IT
023200*
023300*    03/11/89 RJT - ONE COMMAND LINE IN, ONE OF PURCHASE/SHOW_VIP/
023400*    EXIT/UNKNOWN OUT.  A BLANK LINE IS SKIPPED WITHOUT COMMENT SO
023500*    A HAND-EDITED TEST FILE WITH TRAILING BLANK LINES DOES NOT
023600*    DRIVE AN UNKNOWN-COMMAND MESSAGE.
023700*======================================================================
023800 2000-READ-AND-DISPATCH.
023900     PERFORM 2050-READ-COMMAND-LINE.
024000     IF END-OF-JOB
024100        GO TO 2000-READ-AND-DISPATCH-EXIT.
024200     IF CMD-LINE-TEXT = SPACES
024300        GO TO 2000-READ-AND-DISPATCH-EXIT.
024400     PERFORM 2100-PARSE-COMMAND-LINE.
024500     IF ENTRY-COMMAND-CODE = "PURCHASE"
024600        PERFORM 2500-DO-PURCHASE-COMMAND
024700     ELSE
024800        IF ENTRY-COMMAND-CODE = "SHOW_VIP"
024900           PERFORM 4000-SHOW-VIP-REPORT THRU 4000-SHOW-VIP-REPORT-EXIT
025000        ELSE
025100           IF ENTRY-COMMAND-CODE = "EXIT"
025200              PERFORM 2900-WRITE-SHUTDOWN-MESSAGE
025300              MOVE "Y" TO W-END-OF-JOB-SW
025400           ELSE
025500              PERFORM 2830-WRITE-UNKNOWN-MESSAGE.
025600 2000-READ-AND-DISPATCH-EXIT.
025700     EXIT.
025800*
025900*    01/22/90 RJT - EVERY BRANCH OF THE IF/ELSE ABOVE FALLS BACK TO
026000*    THE UNKNOWN-COMMAND MESSAGE RATHER THAN AN ABEND (VIP-0008) -
026100*    THAT WAY A GARBLED COMMAND LINE COSTS ONE PRINT LINE, NOT THE
026200*    WHOLE RUN.
026300*
026400*
026500*    03/11/89 RJT - ONE READ.  END-OF-JOB SWITCH IS THE ONLY SIGNAL -
026600*    THE CALLER TESTS IT ON ITS NEXT TRIP THROUGH THE LOOP, NOT HERE.
026700*
026800 2050-READ-COMMAND-LINE.
026900     READ COMMAND-FILE
027000         AT END
027100            MOVE "Y" TO W-END-OF-JOB-SW.
027200*
027300*    05/15/04 TBC - COMMAND-CODE MAY COME IN AS LOWER OR MIXED CASE
027400*    OFF A HAND-EDITED TEST FILE.  FOLD IT BEFORE COMPARING (VIP-0027).
027500*
027600*    TOKENS ARE COMMAND-CODE, CUST-ID, AMOUNT-TEXT AND ONE EXTRA
027700*    SPARE TOKEN THAT IS DISCARDED - UNSTRING NEEDS SOMEWHERE TO
027800*    PUT A 5TH WORD IF THE OPERATOR TYPES ONE BY MISTAKE.
027900*
028000 2100-PARSE-COMMAND-LINE.
028100     MOVE SPACES TO ENTRY-COMMAND-CODE ENTRY-CUST-ID
028200                     ENTRY-AMOUNT-TEXT W-EXTRA-TOKEN.
028300     UNSTRING CMD-LINE-TEXT DELIMITED BY ALL SPACE
028400         INTO ENTRY-COMMAND-CODE ENTRY-CUST-ID
028500              ENTRY-AMOUNT-TEXT  W-EXTRA-TOKEN.
028600     INSPECT ENTRY-COMMAND-CODE
028700         CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
028800*
028900*    07/09/91 DLW - CUST-ID AND AMOUNT ARE BOTH REQUIRED TOKENS ON A
029000*    PURCHASE LINE.  A SHORT LINE GETS THE USAGE MESSAGE HERE
029100*    INSTEAD OF FALLING INTO 2200 WITH A BLANK AMOUNT (VIP-0011).
029200*
029300 2500-DO-PURCHASE-COMMAND.
029400     IF ENTRY-CUST-ID = SPACES OR ENTRY-AMOUNT-TEXT = SPACES
029500        PERFORM 2810-WRITE-USAGE-MESSAGE
029600     ELSE
029700        PERFORM 2200-VALIDATE-AMOUNT-TEXT
029800        IF AMOUNT-IS-INVALID
029900           PERFORM 2820-WRITE-BAD-AMOUNT-MESSAGE
030000        ELSE
030100           PERFORM 3000-PROCESS-PURCHASE THRU 3000-PROCESS-PURCHASE-EXIT.
030200*
030300*    02/14/92 DLW - BUILT WITHOUT FUNCTION NUMVAL.  SPLIT ON THE
030400*    DECIMAL POINT, RIGHT-JUSTIFY AND ZERO-FILL EACH HALF, THEN TEST
030500*    EACH HALF AGAINST THE HOUSE DIGIT CLASS BEFORE TRUSTING IT
030600*    (VIP-0013).
030700*
030800*    W-AMOUNT-WHOLE-NUM AND W-AMOUNT-FRAC-NUM ARE REDEFINES OF THE
030900*    TEXT FIELDS RIGHT ABOVE THEM - ONCE THE DIGIT TEST PASSES, THE
031000*    NUMERIC VIEW IS TRUSTED AND MOVED INTO W-AMOUNT-PARSED, ITSELF
031100*    REDEFINED AS ONE PACKED PIC 9(07)V99 VALUE FOR THE FINAL MOVE
031200*    INTO W-PURCHASE-AMOUNT.
031300*
031400 2200-VALIDATE-AMOUNT-TEXT.
031500     MOVE SPACES TO W-AMOUNT-WHOLE-RAW W-AMOUNT-FRAC-RAW.
031600     UNSTRING ENTRY-AMOUNT-TEXT DELIMITED BY "."
031700         INTO W-AMOUNT-WHOLE-RAW W-AMOUNT-FRAC-RAW.
031800     MOVE W-AMOUNT-WHOLE-RAW TO W-AMOUNT-WHOLE-TEXT.
031900     INSPECT W-AMOUNT-WHOLE-TEXT REPLACING LEADING SPACE BY ZERO.
032000     MOVE W-AMOUNT-FRAC-RAW TO W-AMOUNT-FRAC-TEXT.
032100     INSPECT W-AMOUNT-FRAC-TEXT REPLACING TRAILING SPACE BY ZERO.
032200     IF W-AMOUNT-WHOLE-TEXT IS W-DIGIT-TEST
032300        AND W-AMOUNT-FRAC-TEXT IS W-DIGIT-TEST
032400        MOVE "Y" TO W-AMOUNT-VALID-SW
032500        MOVE W-AMOUNT-WHOLE-NUM TO W-AMOUNT-PARSED-WHOLE
032600        MOVE W-AMOUNT-FRAC-NUM  TO W-AMOUNT-PARSED-FRAC
032700        MOVE W-AMOUNT-VALUE     TO W-PURCHASE-AMOUNT
032800     ELSE
032900        MOVE "N" TO W-AMOUNT-VALID-SW.
033000*======================================================================
033100*    UNIT 1 - POST A PURCHASE AND MAINTAIN THE CUSTOMER TOTAL
033200*
033300*    04/02/89 RJT - POSTS ONE PURCHASE AGAINST CUST-TOTAL, WRITES THE
033400*    CONFIRMATION LINE, AND KEEPS THE 3-SLOT BIG SPENDER BOARD IN
033500*    STEP WITH THE NEW TOTAL (REQ VIP-0002).
033600*======================================================================
033700 3000-PROCESS-PURCHASE.
033800     PERFORM 3100-FIND-CUSTOMER.
033900*
034000*    ROUNDED IS KEPT ON THIS COMPUTE EVEN THOUGH BOTH OPERANDS ARE
034100*    ALREADY TWO-DECIMAL AMOUNTS - HOUSE STANDARD ON ANY ADD/COMPUTE
034200*    THAT TOUCHES A DOLLAR FIELD, PER THE COMPTROLLER'S OFFICE.
034300*
034400     COMPUTE W-NEW-TOTAL ROUNDED = W-OLD-TOTAL + W-PURCHASE-AMOUNT.
034500     MOVE W-NEW-TOTAL TO CUST-TOTAL (W-FOUND-CUST-SUB).
034600     PERFORM 3050-WRITE-CONFIRMATION-LINE.
034700     IF DEBUG-TRACE-ON
034800        PERFORM 3060-DISPLAY-DEBUG-TRACE.
034900     PERFORM 3200-UPDATE-LEADERBOARD THRU 3200-UPDATE-LEADERBOARD-EXIT.
035000 3000-PROCESS-PURCHASE-EXIT.
035100     EXIT.
035200*
035300*    04/19/89 RJT - A FIRST-TIME CUSTOMER MUST START FROM A ZERO
035400*    OLD TOTAL.  THIS WAS MISSED IN THE ORIGINAL CUT (VIP-0003).
035500*
035600*    STRAIGHT SEQUENTIAL SCAN OF CUST-TABLE - SEE WSCUST01 FOR WHY
035700*    THIS SHOP DOES NOT BOTHER INDEXING SUCH A SMALL RUN TABLE.
035800*
035900 3100-FIND-CUSTOMER.
036000     MOVE "N" TO W-FOUND-CUSTOMER-SW.
036100     MOVE ZERO TO W-FOUND-CUST-SUB.
036200     IF WCST-ENTRY-COUNT NOT = ZERO
036300        PERFORM 3105-COMPARE-CUST-ID
036400            VARYING CUST-SUB FROM 1 BY 1
036500            UNTIL CUST-SUB > WCST-ENTRY-COUNT
036600               OR W-FOUND-CUST-SUB NOT = ZERO.
036700     IF W-FOUND-CUST-SUB = ZERO
036800        PERFORM 3110-ADD-NEW-CUSTOMER
036900     ELSE
037000        MOVE "Y" TO W-FOUND-CUSTOMER-SW
037100        MOVE CUST-TOTAL (W-FOUND-CUST-SUB) TO W-OLD-TOTAL.
037200*
037300*    03/11/89 RJT - ONE PASS OF THE SEQUENTIAL SEARCH DRIVEN BY
037400*    3100-FIND-CUSTOMER.  STOPS AS SOON AS A MATCH IS FOUND - SEE
037500*    THE UNTIL TEST ABOVE.
037600*
037700 3105-COMPARE-CUST-ID.
037800     IF CUST-ID (CUST-SUB) = ENTRY-CUST-ID
037900        MOVE CUST-SUB TO W-FOUND-CUST-SUB.
038000*
038100*    04/02/89 RJT - FIRST PURCHASE FOR THIS CUST-ID.  ADDS A NEW
038200*    SLOT AT THE END OF CUST-TABLE STARTING FROM A ZERO OLD TOTAL
038300*    (SEE THE 04/19/89 FIX NOTE ABOVE ON 3100-FIND-CUSTOMER).
038400*
038500 3110-ADD-NEW-CUSTOMER.
038600     MOVE ZERO TO W-OLD-TOTAL.
038700     ADD 1 TO WCST-ENTRY-COUNT.
038800     MOVE WCST-ENTRY-COUNT TO W-FOUND-CUST-SUB.
038900     MOVE ENTRY-CUST-ID TO CUST-ID (W-FOUND-CUST-SUB).
039000     MOVE ZERO TO CUST-TOTAL (W-FOUND-CUST-SUB).
039100     MOVE "Y" TO W-FOUND-CUSTOMER-SW.
039200*
039300*    04/02/89 RJT - BUILDS AND WRITES ONE PURCHASE CONFIRMATION
039400*    LINE.  CALLED ONLY FROM 3000-PROCESS-PURCHASE, AFTER THE NEW
039500*    TOTAL IS ALREADY POSTED TO CUST-TOTAL.
039600*
039700 3050-WRITE-CONFIRMATION-LINE.
039800     MOVE ENTRY-CUST-ID  TO PR-CUST-ID.
039900     MOVE W-PURCHASE-AMOUNT TO PR-AMOUNT.
040000     MOVE W-NEW-TOTAL       TO PR-NEW-TOTAL.
040100     MOVE PURCH-RPT-LINE TO RPT-LINE-TEXT.
040200     WRITE REPORT-LINE-RECORD.
040300*
040400*    06/21/94 RJT - HELP DESK CAN TURN THIS ON WITH THE UPSI-0 EXEC
040500*    PARM WHEN A CUSTOMER'S TOTAL LOOKS WRONG (VIP-0017).
040600*
040700*    NORMAL PRODUCTION RUNS LEAVE UPSI-0 OFF.  THIS DISPLAY GOES TO
040800*    THE JOB LOG, NOT TO REPORT-FILE, SO IT NEVER SHOWS UP IN THE
040900*    CUSTOMER-FACING OUTPUT.
041000*
041100 3060-DISPLAY-DEBUG-TRACE.
041200     DISPLAY "VIPTRK01 DEBUG - CUST=" ENTRY-CUST-ID
041300              " OLD=" W-OLD-TOTAL " NEW=" W-NEW-TOTAL.
041400*
041500*    03/08/96 DLW - IF THE CUSTOMER IS ALREADY ON THE BOARD, DROP
041600*    THEIR OLD SLOT AND RE-SEAT THEM WITH THE NEW TOTAL INSTEAD OF
041700*    LETTING THE FULL-BOARD LOGIC BUMP SOMEONE ELSE (VIP-0019).
041800*
041900*    04/02/89 RJT - THREE CASES, IN ORDER: CUSTOMER ALREADY SEATED,
042000*    AN OPEN SLOT AVAILABLE, OR THE BOARD IS FULL AND THE NEW TOTAL
042100*    HAS TO BEAT THE SMALLEST SLOT TO GET ON (REQ VIP-0002).
042200*
042300 3200-UPDATE-LEADERBOARD.
042400     MOVE "N" TO W-FOUND-ON-BOARD-SW.
042500     MOVE ZERO TO W-BOARD-SUB.
042600     PERFORM 3210-FIND-CUSTOMER-ON-BOARD
042700         VARYING VIP-SUB FROM 1 BY 1
042800         UNTIL VIP-SUB > WVIP-MAX-SLOTS.
042900     IF FOUND-ON-BOARD
043000        MOVE "N" TO VIP-USED (W-BOARD-SUB)
043100        PERFORM 3230-FIND-FREE-SLOT
043200        PERFORM 3250-SEAT-CUSTOMER-ON-BOARD
043300     ELSE
043400*
043500*    04/02/89 RJT - CUSTOMER WAS NOT ALREADY SEATED.  COUNT USED
043600*    SLOTS FIRST SO WE KNOW WHETHER TO SEAT THIS CUSTOMER OUTRIGHT
043700*    OR CHALLENGE THE CURRENT SMALLEST TOTAL FOR A SLOT.
043800*
043900        PERFORM 3240-COUNT-VIP-SLOTS-USED
044000        IF W-VIP-USED-COUNT < WVIP-MAX-SLOTS
044100           PERFORM 3230-FIND-FREE-SLOT
044200           PERFORM 3250-SEAT-CUSTOMER-ON-BOARD
044300        ELSE
044400           PERFORM 3220-FIND-SMALLEST-VIP-SLOT
044500*
044600*    11/03/93 DLW - STRICT GREATER-THAN ONLY.  A TIE WITH THE
044700*    SMALLEST SLOT LEAVES THE BOARD ALONE (VIP-0015).
044800*
044900           IF W-NEW-TOTAL > W-SMALLEST-VIP-TOTAL
045000              MOVE W-SMALLEST-SUB TO W-FREE-SUB
045100              PERFORM 3250-SEAT-CUSTOMER-ON-BOARD.
045200 3200-UPDATE-LEADERBOARD-EXIT.
045300     EXIT.
045400*
045500*    04/02/89 RJT - ONE PASS OF THE BOARD SCAN DRIVEN BY
045600*    3200-UPDATE-LEADERBOARD.  LOOKS FOR THIS CUST-ID ALREADY
045700*    SEATED SO THE 03/08/96 REFRESH-IN-PLACE LOGIC ABOVE KNOWS
045800*    WHICH SLOT TO DROP (VIP-0019).
045900*
046000 3210-FIND-CUSTOMER-ON-BOARD.
046100     IF VIP-SLOT-USED (VIP-SUB)
046200        AND VIP-CUST-ID (VIP-SUB) = ENTRY-CUST-ID
046300        MOVE "Y" TO W-FOUND-ON-BOARD-SW
046400        MOVE VIP-SUB TO W-BOARD-SUB.
046500*
046600*    04/02/89 RJT - FINDS THE CURRENT SMALLEST TOTAL ON THE BOARD.
046700*    ONLY CALLED WHEN ALL 3 SLOTS ARE FULL AND NONE IS FREE.
046800*
046900 3220-FIND-SMALLEST-VIP-SLOT.
047000     MOVE 1 TO W-SMALLEST-SUB.
047100     MOVE VIP-TOTAL (1) TO W-SMALLEST-VIP-TOTAL.
047200     PERFORM 3225-COMPARE-SMALLEST
047300         VARYING VIP-SUB FROM 2 BY 1
047400         UNTIL VIP-SUB > WVIP-MAX-SLOTS.
047500*
047600*    ONE PASS OF THE SMALLEST-SLOT SCAN DRIVEN BY
047700*    3220-FIND-SMALLEST-VIP-SLOT.
047800*
047900 3225-COMPARE-SMALLEST.
048000     IF VIP-TOTAL (VIP-SUB) < W-SMALLEST-VIP-TOTAL
048100        MOVE VIP-TOTAL (VIP-SUB) TO W-SMALLEST-VIP-TOTAL
048200        MOVE VIP-SUB TO W-SMALLEST-SUB.
048300*
048400*    04/02/89 RJT - LOOKS FOR AN UNUSED BOARD SLOT.  RETURNS
048500*    W-FREE-SUB = ZERO IF THE BOARD IS ALREADY FULL.
048600*
048700 3230-FIND-FREE-SLOT.
048800     MOVE ZERO TO W-FREE-SUB.
048900     PERFORM 3235-CHECK-FREE-SLOT
049000         VARYING VIP-SUB FROM 1 BY 1
049100         UNTIL VIP-SUB > WVIP-MAX-SLOTS
049200            OR W-FREE-SUB NOT = ZERO.
049300*
049400*    ONE PASS OF THE FREE-SLOT SCAN DRIVEN BY 3230-FIND-FREE-SLOT.
049500*    W-FREE-SUB IS TESTED BY THE CALLER, NOT HERE - THE FIRST FREE
049600*    SLOT FOUND WINS.
049700*
049800 3235-CHECK-FREE-SLOT.
049900     IF VIP-SLOT-FREE (VIP-SUB)
050000        AND W-FREE-SUB = ZERO
050100        MOVE VIP-SUB TO W-FREE-SUB.
050200*
050300*    04/02/89 RJT - COUNTS HOW MANY OF THE 3 BOARD SLOTS ARE
050400*    CURRENTLY IN USE.  ALSO CALLED BY 4000-SHOW-VIP-REPORT TO
050500*    DECIDE WHETHER THE BOARD IS EMPTY (SEE VIP-0006 ABOVE).
050600*
050700 3240-COUNT-VIP-SLOTS-USED.
050800     MOVE ZERO TO W-VIP-USED-COUNT.
050900     PERFORM 3245-TALLY-VIP-SLOT
051000         VARYING VIP-SUB FROM 1 BY 1
051100         UNTIL VIP-SUB > WVIP-MAX-SLOTS.
051200*
051300*    ONE PASS OF THE USED-SLOT COUNT DRIVEN BY
051400*    3240-COUNT-VIP-SLOTS-USED.
051500*
051600 3245-TALLY-VIP-SLOT.
051700     IF VIP-SLOT-USED (VIP-SUB)
051800        ADD 1 TO W-VIP-USED-COUNT.
051900*
052000*    04/02/89 RJT - SEATS ENTRY-CUST-ID INTO W-FREE-SUB WITH THE
052100*    NEW TOTAL.  THE CALLER SETS W-FREE-SUB FIRST - EITHER FROM
052200*    3230-FIND-FREE-SLOT OR, ON A BUMP, FROM
052300*    3220-FIND-SMALLEST-VIP-SLOT.
052400*
052500 3250-SEAT-CUSTOMER-ON-BOARD.
052600     MOVE ENTRY-CUST-ID TO VIP-CUST-ID (W-FREE-SUB).
052700     MOVE W-NEW-TOTAL   TO VIP-TOTAL  (W-FREE-SUB).
052800     MOVE "Y" TO VIP-USED (W-FREE-SUB).
052900*======================================================================
053000*    UNIT 2 - PRINT THE CURRENT TOP-3 BOARD
053100*
053200*    09/14/89 RJT - PRINT THE EMPTY-BOARD MESSAGE AND GET OUT RATHER
053300*    THAN PRINT A HEADER/TRAILER WITH NO BODY LINES (VIP-0006).
053400*
053500*    08/02/01 TBC - OTHERWISE COPY THE BOARD, SORT IT DESCENDING BY
053600*    TOTAL, AND PRINT HEADER/BODY/TRAILER (VIP-0024).
053700*======================================================================
053800 4000-SHOW-VIP-REPORT.
053900     PERFORM 3240-COUNT-VIP-SLOTS-USED.
054000     IF W-VIP-USED-COUNT = ZERO
054100        PERFORM 4090-WRITE-EMPTY-MESSAGE
054200     ELSE
054300        PERFORM 4100-BUILD-VIP-WORK-LIST
054400        PERFORM 4150-SORT-VIP-WORK-LIST
054500        PERFORM 4200-WRITE-VIP-HEADER
054600        PERFORM 4210-PRINT-VIP-BODY-LINE
054700            VARYING W-RANK-SUB FROM 1 BY 1
054800            UNTIL W-RANK-SUB > W-WORK-COUNT
054900        PERFORM 4290-WRITE-VIP-TRAILER.
055000 4000-SHOW-VIP-REPORT-EXIT.
055100     EXIT.
055200*
055300*    08/02/01 TBC - W-VIP-WORK-TABLE AND ITS SUBSCRIPTS ARE LOCAL TO
055400*    ONE SHOW_VIP CALL - NOTHING HERE SURVIVES INTO THE NEXT PURCHASE
055500*    OR THE NEXT SHOW_VIP, SO THERE IS NO NEED TO CLEAR THE TABLE
055600*    BEFORE 4100-BUILD-VIP-WORK-LIST REBUILDS IT (VIP-0024).
055700*
055800*
055900*    09/14/89 RJT - THE "LEADERBOARD IS EMPTY" LINE ITSELF
056000*    (SEE VIP-0006 ABOVE).
056100*
056200 4090-WRITE-EMPTY-MESSAGE.
056300     MOVE VIP-RPT-EMPTY TO RPT-LINE-TEXT.
056400     WRITE REPORT-LINE-RECORD.
056500*
056600*    08/02/01 TBC - COPIES THE IN-USE BOARD SLOTS INTO
056700*    W-VIP-WORK-TABLE SO THE SORT IN 4150 CAN REARRANGE THEM
056800*    WITHOUT DISTURBING VIP-TABLE ITSELF (VIP-0024).
056900*
057000 4100-BUILD-VIP-WORK-LIST.
057100     MOVE ZERO TO W-WORK-COUNT.
057200     PERFORM 4110-COPY-VIP-SLOT
057300         VARYING VIP-SUB FROM 1 BY 1
057400         UNTIL VIP-SUB > WVIP-MAX-SLOTS.
057500*
057600*    ONE PASS OF THE COPY DRIVEN BY 4100-BUILD-VIP-WORK-LIST.
057700*    SKIPS ANY SLOT THAT IS NOT CURRENTLY IN USE.
057800*
057900 4110-COPY-VIP-SLOT.
058000     IF VIP-SLOT-USED (VIP-SUB)
058100        ADD 1 TO W-WORK-COUNT
058200        MOVE VIP-CUST-ID (VIP-SUB) TO W-WORK-CUST-ID (W-WORK-COUNT)
058300        MOVE VIP-TOTAL   (VIP-SUB) TO W-WORK-TOTAL   (W-WORK-COUNT).
058400*
058500*    08/02/01 TBC - PLAIN SELECTION SORT.  BOARD IS NEVER MORE THAN
058600*    3 ENTRIES SO A SORT VERB WOULD BE OVERKILL (VIP-0024).
058700*
058800*    ONE PASS PER ENTRY - EACH PASS FINDS THE LARGEST REMAINING
058900*    TOTAL AND SWAPS IT TO THE FRONT OF THE UNSORTED PORTION.
059000*
059100 4150-SORT-VIP-WORK-LIST.
059200     PERFORM 4160-SORT-ONE-PASS
059300         VARYING W-SORT-I FROM 1 BY 1
059400         UNTIL W-SORT-I > W-WORK-COUNT.
059500*
059600*    08/02/01 TBC - ONE PASS OF THE SELECTION SORT.  FINDS THE
059700*    LARGEST REMAINING ENTRY AND SWAPS IT INTO PLACE AT W-SORT-I
059800*    (VIP-0024).
059900*
060000 4160-SORT-ONE-PASS.
060100     MOVE W-SORT-I TO W-SORT-MAX-SUB.
060200     PERFORM 4170-FIND-LARGER-ENTRY
060300         VARYING W-SORT-J FROM W-SORT-I BY 1
060400         UNTIL W-SORT-J > W-WORK-COUNT.
060500     IF W-SORT-MAX-SUB NOT = W-SORT-I
060600        PERFORM 4180-SWAP-WORK-ENTRIES.
060700*
060800*    ONE COMPARISON OF THE SORT PASS DRIVEN BY 4160-SORT-ONE-PASS.
060900*    W-SORT-MAX-SUB TRACKS THE LARGEST ENTRY SEEN SO FAR THIS PASS.
061000*
061100 4170-FIND-LARGER-ENTRY.
061200     IF W-WORK-TOTAL (W-SORT-J) > W-WORK-TOTAL (W-SORT-MAX-SUB)
061300        MOVE W-SORT-J TO W-SORT-MAX-SUB.
061400*
061500*    08/02/01 TBC - SWAPS TWO ENTRIES IN W-VIP-WORK-TABLE.  THREE-WAY
061600*    MOVE THROUGH W-SWAP-CUST-ID/W-SWAP-TOTAL SINCE COBOL HAS NO
061700*    DIRECT SWAP VERB (VIP-0024, PRIOR LOGIC MISHANDLED A 3-WAY TIE
061800*    HERE).
061900*
062000 4180-SWAP-WORK-ENTRIES.
062100     MOVE W-WORK-CUST-ID (W-SORT-I)   TO W-SWAP-CUST-ID.
062200     MOVE W-WORK-TOTAL   (W-SORT-I)   TO W-SWAP-TOTAL.
062300     MOVE W-WORK-CUST-ID (W-SORT-MAX-SUB)
062400                                      TO W-WORK-CUST-ID (W-SORT-I).
062500     MOVE W-WORK-TOTAL   (W-SORT-MAX-SUB)
062600                                      TO W-WORK-TOTAL   (W-SORT-I).
062700     MOVE W-SWAP-CUST-ID              TO W-WORK-CUST-ID (W-SORT-MAX-SUB).
062800     MOVE W-SWAP-TOTAL                TO W-WORK-TOTAL   (W-SORT-MAX-SUB).
062900*
063000*    09/14/89 RJT - PRINTS THE "=== TOP 3 SPENDERS ===" BANNER LINE.
063100*
063200 4200-WRITE-VIP-HEADER.
063300     MOVE VIP-RPT-HEADER TO RPT-LINE-TEXT.
063400     WRITE REPORT-LINE-RECORD.
063500*
063600*    10/17/97 RJT - RANK, CUST-ID AND DOLLAR AMOUNT PER MKTG SAMPLE
063700*    REPORT (VIP-0021).
063800*
063900*    RANK COMES STRAIGHT FROM THE PERFORM VARYING SUBSCRIPT IN
064000*    4000-SHOW-VIP-REPORT - W-VIP-WORK-TABLE IS ALREADY SORTED
064100*    DESCENDING BY THE TIME THIS PARAGRAPH RUNS.
064200*
064300 4210-PRINT-VIP-BODY-LINE.
064400     MOVE W-RANK-SUB TO RD-RANK.
064500     MOVE W-WORK-CUST-ID (W-RANK-SUB) TO RD-CUST-ID.
064600     MOVE W-WORK-TOTAL   (W-RANK-SUB) TO RD-TOTAL.
064700     MOVE VIP-RPT-DETAIL TO RPT-LINE-TEXT.
064800     WRITE REPORT-LINE-RECORD.
064900*
065000*    09/14/89 RJT - CLOSING RULE LINE THAT MATCHES 4200 ABOVE.
065100*
065200 4290-WRITE-VIP-TRAILER.
065300     MOVE VIP-RPT-TRAILER TO RPT-LINE-TEXT.
065400     WRITE REPORT-LINE-RECORD.
065500*======================================================================
065600*    MESSAGE / SHUTDOWN PARAGRAPHS
065700*
065800*    EVERY LINE THIS PROGRAM PRODUCES - CONFIRMATIONS, THE VIP
065900*    REPORT, AND THESE USAGE/ERROR/SHUTDOWN LINES - GOES THROUGH
066000*    REPORT-FILE.  THERE IS NO INTERACTIVE CONSOLE ON A BATCH RUN.
066100*======================================================================
066200*
066300*    07/09/91 DLW - PRINTED WHEN PURCHASE IS SHORT ONE OR BOTH
066400*    TOKENS (VIP-0011).
066500*
066600*    BEFORE THIS FIX A SHORT PURCHASE LINE DROVE AN UNSTRING
066700*    RUNTIME ERROR INSTEAD OF A CLEAN MESSAGE.
066800*
066900 2810-WRITE-USAGE-MESSAGE.
067000     MOVE SPACES TO RPT-LINE-TEXT.
067100     MOVE "USAGE: PURCHASE CUST-ID AMOUNT" TO RPT-LINE-TEXT.
067200     WRITE REPORT-LINE-RECORD.
067300*
067400*    02/14/92 DLW - PRINTED WHEN 2200-VALIDATE-AMOUNT-TEXT REJECTS
067500*    THE AMOUNT (SEE VIP-0013 ABOVE).
067600*
067700 2820-WRITE-BAD-AMOUNT-MESSAGE.
067800     MOVE SPACES TO RPT-LINE-TEXT.
067900     STRING "INVALID AMOUNT - " DELIMITED BY SIZE
068000            ENTRY-AMOUNT-TEXT   DELIMITED BY SPACE
068100            " IS NOT A NUMBER"  DELIMITED BY SIZE
068200         INTO RPT-LINE-TEXT.
068300     WRITE REPORT-LINE-RECORD.
068400*
068500*    01/22/90 RJT - PRINTED FOR ANY COMMAND CODE THAT IS NOT
068600*    PURCHASE, SHOW_VIP OR EXIT (VIP-0008).
068700*
068800*    COMMAND-CODE IS ALREADY UPPERCASED BY THE TIME CONTROL GETS
068900*    HERE - SEE 2100-PARSE-COMMAND-LINE.
069000*
069100 2830-WRITE-UNKNOWN-MESSAGE.
069200     MOVE SPACES TO RPT-LINE-TEXT.
069300     MOVE "Unknown command." TO RPT-LINE-TEXT.
069400     WRITE REPORT-LINE-RECORD.
069500*
069600*    03/11/89 RJT - PRINTS THE SHUTDOWN LINE AND LETS
069700*    2000-READ-AND-DISPATCH SET THE END-OF-JOB SWITCH THAT STOPS
069800*    THE MAIN LOOP.
069900*
070000 2900-WRITE-SHUTDOWN-MESSAGE.
070100     MOVE SPACES TO RPT-LINE-TEXT.
070200     MOVE "PROGRAM TERMINATED !" TO RPT-LINE-TEXT.
070300     WRITE REPORT-LINE-RECORD.
