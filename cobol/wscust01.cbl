000100*
000200*----------------------------------------------------------------
000300*    wscust01.cbl
000400*----------------------------------------------------------------
000500*    WORKING-STORAGE to be used by VIP-SPENDER-TRACKER.
000600*
000700*    Holds the customer running-total master table.  There is no
000800*    disk master for this file - CUST-TABLE lives only in memory
000900*    for the length of one run, and CUST-ID is looked up by a
001000*    straight sequential search (WCST-MAX-ENTRIES is small enough
001100*    that an indexed VSAM key would be overkill for a one-run
001200*    table).
001300*----------------------------------------------------------------
001400*    HISTORY
001500*    03/11/89  RJT  ORIGINAL COPYBOOK - REQ VIP-0001
001600*    05/02/89  RJT  RAISED WCST-MAX-ENTRIES 200 TO 500 - REQ
001700*                    VIP-0004, RUN WAS ABENDING ON THE FRIDAY
001800*                    PROMOTION LOAD
001900*----------------------------------------------------------------
002000     77  WCST-MAX-ENTRIES          PIC S9(4) COMP VALUE +500.
002100     77  WCST-ENTRY-COUNT          PIC S9(4) COMP VALUE ZERO.
002200*
002300     01  CUST-TABLE.
002500         05  CUST-TAB-ENTRY OCCURS 500 TIMES.
002600             10  CUST-ID           PIC X(10).
002700             10  CUST-TOTAL        PIC S9(9)V99.
002800             10  FILLER            PIC X(05).
