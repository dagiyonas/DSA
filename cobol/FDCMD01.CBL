000100*
000200*----------------------------------------------------------------
000300*    FDCMD01.CBL
000400*----------------------------------------------------------------
000500*    FD for the command stream.  Record is the raw text of one
000600*    input line; COMMAND-CODE/CUST-ID/AMOUNT-TEXT are carved out
000700*    of it in WORKING-STORAGE after an UNSTRING, since the tokens
000800*    are free-form and not in fixed columns.
000900*----------------------------------------------------------------
001000*    HISTORY
001100*    03/11/89  RJT  ORIGINAL COPYBOOK - REQ VIP-0001
001200*----------------------------------------------------------------
001300     FD  COMMAND-FILE
001400         LABEL RECORDS ARE STANDARD.
001500     01  COMMAND-LINE-RECORD.
001600         05  CMD-LINE-TEXT        PIC X(64).
001700         05  FILLER                PIC X(16).
